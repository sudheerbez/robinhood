000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : AUTHWRK
000300*    PURPOSE...:  LINKAGE PARAMETER BLOCK PASSED BETWEEN THE
000400*        AUTHREG / AUTHLOG / AUTHGET DRIVERS AND THE USRIO
000500*        SUBPROGRAM.  WK-ACTION-CODE TELLS USRIO WHICH USER-
000600*        MASTER-FILE OPERATION TO PERFORM; THE REST OF THE BLOCK
000700*        CARRIES THE KEY(S) IN AND THE FOUND RECORD BACK OUT.
000800*-----------------------------------------------------------------*
000900*    MAINTENANCE
001000*    04/06/24 E.ACKERMAN   RQ-5513 ORIGINAL LAYOUT
001100*    04/16/24 E.ACKERMAN   RQ-5520 ADDED WK-NEXT-USERID ACTION
001200*-----------------------------------------------------------------*
001300 01  AUTH-PARAMETERS.
001400     05  WK-ACTION-CODE              PIC X(03).
001500         88  WK-LOOKUP-BY-USERNAME          VALUE 'LUN'.
001600         88  WK-LOOKUP-BY-EMAIL             VALUE 'LEM'.
001700         88  WK-LOOKUP-BY-USERID             VALUE 'LID'.
001800         88  WK-NEXT-USERID                  VALUE 'NXT'.
001900         88  WK-WRITE-NEW-USER               VALUE 'WRT'.
002000     05  WK-USERNAME-KEY              PIC X(30).
002100     05  WK-EMAIL-KEY                 PIC X(50).
002200     05  WK-USERID-KEY                PIC 9(09).
002300     05  WK-RECORD-FOUND-SW           PIC X(01).
002400         88  WK-RECORD-FOUND                 VALUE 'Y'.
002500         88  WK-RECORD-NOT-FOUND             VALUE 'N'.
002600     05  WK-USER-RECORD-AREA.
002700         10  WK-USER-ID               PIC 9(09).
002800         10  WK-USERNAME               PIC X(30).
002900         10  WK-EMAIL                  PIC X(50).
003000         10  WK-PASSWORD-HASH          PIC X(60).
003100         10  WK-FIRST-NAME             PIC X(30).
003200         10  WK-LAST-NAME              PIC X(30).
003300         10  WK-IS-ACTIVE              PIC X(01).
003400     05  FILLER                       PIC X(06).
003500*-----------------------------------------------------------------*
003600*    FLAT ALTERNATE VIEW USED BY THE DRIVERS' TRACE DISPLAY WHEN
003700*    A CALL TO USRIO COMES BACK WITH AN UNEXPECTED FOUND-SWITCH.
003800*-----------------------------------------------------------------*
003900 01  AUTH-PARAMETERS-ALT REDEFINES AUTH-PARAMETERS.
004000     05  FILLER                       PIC X(309).
