000100*****************************************************************
000200* PROGRAM NAME:    RISKSCOR
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/87 D. QUINTERO    RQ-5512 WRITTEN -- NIGHTLY RISK
000900*                         QUESTIONNAIRE SCORING BATCH, REPLACES
001000*                         THE BRANCH OFFICES' MANUAL WORKSHEET
001100* 11/19/88 D. QUINTERO    RQ-5562 ADDED STOCK/BOND % COLUMNS TO
001200*                         REPORT PER COMPLIANCE REQUEST
001300* 01/19/91 R. FENWICK     RQ-5691 STRATEGY TABLE SPLIT OUT TO ITS
001400*                         OWN THREE GROUPS, WAS ONE BIG IF CHAIN
001500* 07/08/93 R. FENWICK     RQ-5743 RECORD COUNT MOVED TO COMP,
001600*                         ZONED FIELD WAS OVERFLOWING ON LARGE
001700*                         BRANCH FEEDS
001800* 11/30/95 D. QUINTERO    RQ-5834 PAGE HEADING ADDED, REPORT WAS
001900*                         RUNNING ONTO FANFOLD WITH NO TITLE
002000* 04/22/98 S. OYELARAN    RQ-5962 REVIEWED FOR CENTURY ROLLOVER --
002100*                         NO DATE-SENSITIVE FIELDS READ OR
002200*                         WRITTEN HERE, NO CHANGE REQUIRED
002300* 10/11/99 S. OYELARAN    RQ-5962 Y2K CERTIFICATION SIGN-OFF
002400* 02/06/04 S. OYELARAN    RQ-6105 FILE STATUS CHECKING TIGHTENED
002500*                         UP ON OPEN OF THE REQUEST FILE
002600* 06/17/09 M. ABEBE       RQ-6289 AMOUNT FIELD ON INPUT WIDENED
002700*                         TO 9(11)V99 FOR THE PRIVATE WEALTH DESK
002800* 08/25/14 M. ABEBE       RQ-6451 RISKCALC SUBROUTINE CALL ADDED,
002900*                         SCORING LOGIC PULLED OUT OF THIS DRIVER
003000* 05/19/24 E. ACKERMAN    RQ-5512 RETIRED THE OLD SPREADSHEET-
003100*                         MACRO VERSION OF THIS RUN; THIS JOB IS
003200*                         NOW THE ONLY SOURCE OF THE NIGHTLY
003300*                         RISK SCORING REPORT
003400*
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  RISKSCOR.
003800 AUTHOR.        D. QUINTERO.
003900 INSTALLATION.  QUANTEX SECURITIES - MIS.
004000 DATE-WRITTEN.  04/02/87.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*-----------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*-----------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT ASSESSMENT-REQUEST-FILE ASSIGN TO RISKIN
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS IS WS-REQUEST-FILE-STATUS.
005900*
006000     SELECT ASSESSMENT-REPORT-FILE ASSIGN TO RISKRPT
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS WS-REPORT-FILE-STATUS.
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600*-----------------------------------------------------------------*
006700 FD  ASSESSMENT-REQUEST-FILE.
006800     COPY RISKREQ.
006900*-----------------------------------------------------------------*
007000 FD  ASSESSMENT-REPORT-FILE.
007100 01  ASSESSMENT-REPORT-RECORD       PIC X(80).
007200*-----------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*-----------------------------------------------------------------*
007500 01  WS-SWITCHES-MISC-FIELDS.
007600     05  WS-REQUEST-FILE-STATUS      PIC X(02).
007700         88  WS-REQUEST-FILE-OK               VALUE '00'.
007800         88  WS-REQUEST-FILE-EOF              VALUE '10'.
007900     05  WS-REPORT-FILE-STATUS       PIC X(02).
008000         88  WS-REPORT-FILE-OK                VALUE '00'.
008100     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
008200         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
008300         88  WS-FILE-OPEN-OK                   VALUE 'N'.
008400     05  WS-RECORD-COUNT             PIC S9(07) COMP VALUE 0.
008500     05  WS-LINE-COUNT               PIC S9(03) COMP VALUE 0.
008600     05  FILLER                      PIC X(05).
008700*-----------------------------------------------------------------*
008800*    ALTERNATE FLAT VIEW OF THE COUNTERS, USED ONLY BY THE
008900*    9900-DISPLAY-COUNTERS TRACE PARAGRAPH.
009000*-----------------------------------------------------------------*
009100 01  WS-SWITCHES-MISC-FIELDS-ALT REDEFINES WS-SWITCHES-MISC-FIELDS.
009200     05  FILLER                      PIC X(25).
009300*-----------------------------------------------------------------*
009400*    WORK AREA FOR THE CALL TO RISKCALC -- SAME LAYOUT RISKCALC
009500*    DECLARES IN ITS OWN LINKAGE SECTION.
009600*-----------------------------------------------------------------*
009700     COPY RISKWRK REPLACING RISKCALC-PARAMETERS
009800         BY WS-RISKCALC-PARAMETERS.
009900*-----------------------------------------------------------------*
010000*    THE THREE MODEL-PORTFOLIO ROWS, HELD FLAT RATHER THAN AS AN
010100*    OCCURS TABLE SINCE THERE ARE ONLY EVER THREE OF THEM AND
010200*    THE VALUE CLAUSES ARE EASIER TO AUDIT WRITTEN OUT THIS WAY.
010300*    FIGURES PER COMPLIANCE MODEL PORTFOLIO SHEET, NOT SUBJECT TO
010400*    ROUNDING -- MOVED VERBATIM INTO THESE FIELDS.         RQ-5691
010500*-----------------------------------------------------------------*
010600 01  CONSERVATIVE-STRATEGY-ROW.
010700     05  CSR-STRATEGY-NAME           PIC X(24) VALUE
010800         'Conservative Income'.
010900     05  CSR-STRATEGY-TYPE           PIC X(12) VALUE
011000         'conservative'.
011100     05  CSR-EXPECTED-RETURN         PIC 9(03)V9(04)
011200                                      VALUE 4.5000.
011300     05  CSR-VOLATILITY              PIC 9(03)V9(04)
011400                                      VALUE 5.0000.
011500     05  CSR-STOCK-ALLOCATION        PIC 9(03)V99
011600                                      VALUE 20.00.
011700     05  CSR-BOND-ALLOCATION         PIC 9(03)V99
011800                                      VALUE 70.00.
011900     05  CSR-ALTERNATIVE-ALLOCATION  PIC 9(03)V99
012000                                      VALUE 5.00.
012100     05  CSR-CASH-ALLOCATION         PIC 9(03)V99
012200                                      VALUE 5.00.
012300     05  CSR-REASONING               PIC X(80) VALUE
012400         'CAPITAL PRESERVATION, SMALL EQUITY FOR INFLATION HEDGE.'.
012600     05  CSR-RISK-MATCH-SCORE        PIC 9(03) VALUE 95.
012650     05  FILLER                      PIC X(05).
012700*-----------------------------------------------------------------*
012800 01  MODERATE-STRATEGY-ROW.
012900     05  MSR-STRATEGY-NAME           PIC X(24) VALUE
013000         'Balanced Growth'.
013100     05  MSR-STRATEGY-TYPE           PIC X(12) VALUE
013200         'moderate'.
013300     05  MSR-EXPECTED-RETURN         PIC 9(03)V9(04)
013400                                      VALUE 7.5000.
013500     05  MSR-VOLATILITY              PIC 9(03)V9(04)
013600                                      VALUE 10.0000.
013700     05  MSR-STOCK-ALLOCATION        PIC 9(03)V99
013800                                      VALUE 60.00.
013900     05  MSR-BOND-ALLOCATION         PIC 9(03)V99
014000                                      VALUE 35.00.
014100     05  MSR-ALTERNATIVE-ALLOCATION  PIC 9(03)V99
014200                                      VALUE 5.00.
014300     05  MSR-CASH-ALLOCATION         PIC 9(03)V99
014400                                      VALUE 0.00.
014500     05  MSR-REASONING               PIC X(80) VALUE
014600         'BALANCED MIX OF EQUITY, FIXED INCOME FOR STEADY GROWTH.'.
014800     05  MSR-RISK-MATCH-SCORE        PIC 9(03) VALUE 90.
014850     05  FILLER                      PIC X(05).
014900*-----------------------------------------------------------------*
015000 01  AGGRESSIVE-STRATEGY-ROW.
015100     05  ASR-STRATEGY-NAME           PIC X(24) VALUE
015200         'Aggressive Growth'.
015300     05  ASR-STRATEGY-TYPE           PIC X(12) VALUE
015400         'aggressive'.
015500     05  ASR-EXPECTED-RETURN         PIC 9(03)V9(04)
015600                                      VALUE 12.0000.
015700     05  ASR-VOLATILITY              PIC 9(03)V9(04)
015800                                      VALUE 18.0000.
015900     05  ASR-STOCK-ALLOCATION        PIC 9(03)V99
016000                                      VALUE 85.00.
016100     05  ASR-BOND-ALLOCATION         PIC 9(03)V99
016200                                      VALUE 10.00.
016300     05  ASR-ALTERNATIVE-ALLOCATION  PIC 9(03)V99
016400                                      VALUE 5.00.
016500     05  ASR-CASH-ALLOCATION         PIC 9(03)V99
016600                                      VALUE 0.00.
016700     05  ASR-REASONING               PIC X(80) VALUE
016800         'GROWTH MIX FOR LONG HORIZON, HIGH LOSS TOLERANCE.'.
017000     05  ASR-RISK-MATCH-SCORE        PIC 9(03) VALUE 92.
017050     05  FILLER                      PIC X(05).
017100*-----------------------------------------------------------------*
017200*    MATCHED-ROW WORK FIELDS -- THE STOCK/BOND % COLUMNS ON THE
017300*    REPORT ARE MOVED HERE FROM WHICHEVER OF THE THREE ROWS
017400*    ABOVE MATCHES THE CURRENT RECORD'S RISK SCORE.
017500*-----------------------------------------------------------------*
017600 01  WS-MATCHED-STRATEGY-ROW.
017700     05  WS-MATCHED-STOCK-PCT        PIC 9(03)V99.
017750     05  WS-MATCHED-BOND-PCT         PIC 9(03)V99.
017780     05  FILLER                      PIC X(05).
017900*-----------------------------------------------------------------*
018000     COPY RISKFMT.
018100*****************************************************************
018200 PROCEDURE DIVISION.
018300*-----------------------------------------------------------------*
018400 0000-MAIN-PARAGRAPH.
018500*-----------------------------------------------------------------*
018600     PERFORM 1000-OPEN-FILES.
018700     PERFORM 8000-READ-REQUEST-RECORD.
018800     PERFORM 2000-PROCESS-ONE-ASSESSMENT
018900         UNTIL WS-REQUEST-FILE-EOF.
019000     PERFORM 2900-WRITE-TOTAL-LINE.
019100     PERFORM 3000-CLOSE-DATA-FILES.
019200     DISPLAY 'RISKSCOR RECORD COUNT: ' WS-RECORD-COUNT.
019300     GOBACK.
019400*-----------------------------------------------------------------*
019500 1000-OPEN-FILES.
019600*-----------------------------------------------------------------*
019700     OPEN INPUT  ASSESSMENT-REQUEST-FILE.
019800     IF NOT WS-REQUEST-FILE-OK
019900         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
020000         DISPLAY 'ASSESSMENT-REQUEST-FILE OPEN STATUS: '
020100             WS-REQUEST-FILE-STATUS
020200     END-IF.
020300     OPEN OUTPUT ASSESSMENT-REPORT-FILE.
020400     IF NOT WS-REPORT-FILE-OK
020500         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
020600         DISPLAY 'ASSESSMENT-REPORT-FILE OPEN STATUS: '
020700             WS-REPORT-FILE-STATUS
020800     END-IF.
020900     PERFORM 1100-WRITE-REPORT-HEADING.
021000*-----------------------------------------------------------------*
021100 1100-WRITE-REPORT-HEADING.
021200*-----------------------------------------------------------------*
021300     MOVE SPACES TO ASSESSMENT-REPORT-RECORD.
021400     MOVE
021500      'REC# AGE SCR RISK TOLERANCE     RECOMMENDED STRATEGY    '
021600         TO ASSESSMENT-REPORT-RECORD.
021700     WRITE ASSESSMENT-REPORT-RECORD.
021800     MOVE SPACES TO ASSESSMENT-REPORT-RECORD.
021900     WRITE ASSESSMENT-REPORT-RECORD.
022000*-----------------------------------------------------------------*
022100 2000-PROCESS-ONE-ASSESSMENT.
022200*-----------------------------------------------------------------*
022300     ADD 1 TO WS-RECORD-COUNT.
022400     ADD 1 TO WS-LINE-COUNT.
022500     PERFORM 2100-CALL-RISKCALC.
022600     PERFORM 2200-LOOKUP-STRATEGY-ROW.
022700     PERFORM 2300-FORMAT-DETAIL-LINE.
022800     WRITE ASSESSMENT-REPORT-RECORD FROM FORMAT-RISK-DETAIL-LINE.
022900     PERFORM 8000-READ-REQUEST-RECORD.
023000*-----------------------------------------------------------------*
023100*    BATCH FLOW STEPS 2-3 -- RISK-SCORE/TOLERANCE/STRATEGY LABEL.
023200*    RQ-6451
023300*-----------------------------------------------------------------*
023400 2100-CALL-RISKCALC.
023500*-----------------------------------------------------------------*
023600     MOVE AR-AGE                  TO LNK-AGE
023700                                      OF WS-RISKCALC-PARAMETERS.
023800     MOVE AR-TIME-HORIZON-YEARS   TO LNK-TIME-HORIZON-YEARS
023900                                      OF WS-RISKCALC-PARAMETERS.
024000     MOVE AR-LOSS-TOLERANCE       TO LNK-LOSS-TOLERANCE
024100                                      OF WS-RISKCALC-PARAMETERS.
024200     MOVE AR-INVESTMENT-KNOWLEDGE TO LNK-INVESTMENT-KNOWLEDGE
024300                                      OF WS-RISKCALC-PARAMETERS.
024400     CALL 'RISKCALC' USING WS-RISKCALC-PARAMETERS.
024500*-----------------------------------------------------------------*
024600*    BATCH FLOW STEP 4 -- THREE-WAY MODEL PORTFOLIO LOOKUP.
024700*    BAND BOUNDARIES HERE ARE NOT THE SAME AS RISKCALC'S FOUR-WAY
024800*    BANDING -- SEE THE STRATEGY-RECOMMENDATION LOOKUP RULE.
024900*    RQ-5691
025000*-----------------------------------------------------------------*
025100 2200-LOOKUP-STRATEGY-ROW.
025200*-----------------------------------------------------------------*
025300     EVALUATE TRUE
025400         WHEN LNK-RISK-SCORE OF WS-RISKCALC-PARAMETERS < 30
025500             MOVE CSR-STOCK-ALLOCATION TO WS-MATCHED-STOCK-PCT
025600             MOVE CSR-BOND-ALLOCATION  TO WS-MATCHED-BOND-PCT
025700         WHEN LNK-RISK-SCORE OF WS-RISKCALC-PARAMETERS < 60
025800             MOVE MSR-STOCK-ALLOCATION TO WS-MATCHED-STOCK-PCT
025900             MOVE MSR-BOND-ALLOCATION  TO WS-MATCHED-BOND-PCT
026000         WHEN OTHER
026100             MOVE ASR-STOCK-ALLOCATION TO WS-MATCHED-STOCK-PCT
026200             MOVE ASR-BOND-ALLOCATION  TO WS-MATCHED-BOND-PCT
026300     END-EVALUATE.
026400*-----------------------------------------------------------------*
026500 2300-FORMAT-DETAIL-LINE.
026600*-----------------------------------------------------------------*
026700     MOVE WS-RECORD-COUNT  TO FRD-RECORD-NUMBER.
026800     MOVE AR-AGE            TO FRD-AGE.
026900     MOVE LNK-RISK-SCORE OF WS-RISKCALC-PARAMETERS
027000                             TO FRD-RISK-SCORE.
027100     MOVE LNK-RISK-TOLERANCE OF WS-RISKCALC-PARAMETERS
027200                             TO FRD-RISK-TOLERANCE.
027300     MOVE LNK-RECOMMENDED-STRATEGY OF WS-RISKCALC-PARAMETERS
027400                             TO FRD-RECOMMENDED-STRATEGY.
027500     MOVE WS-MATCHED-STOCK-PCT
027600                             TO FRD-STOCK-ALLOCATION.
027700     MOVE WS-MATCHED-BOND-PCT
027800                             TO FRD-BOND-ALLOCATION.
027900*-----------------------------------------------------------------*
028000*    FINAL CONTROL TOTAL -- ONE GROUP, THE WHOLE RUN.   RQ-5743
028100*-----------------------------------------------------------------*
028200 2900-WRITE-TOTAL-LINE.
028300*-----------------------------------------------------------------*
028400     MOVE WS-RECORD-COUNT  TO FRT-RECORD-COUNT.
028500     WRITE ASSESSMENT-REPORT-RECORD FROM FORMAT-RISK-TOTAL-LINE.
028600*-----------------------------------------------------------------*
028700 3000-CLOSE-DATA-FILES.
028800*-----------------------------------------------------------------*
028900     CLOSE ASSESSMENT-REQUEST-FILE, ASSESSMENT-REPORT-FILE.
029000*-----------------------------------------------------------------*
029100 8000-READ-REQUEST-RECORD.
029200*-----------------------------------------------------------------*
029300     READ ASSESSMENT-REQUEST-FILE
029400         AT END
029500             SET WS-REQUEST-FILE-EOF TO TRUE
029600     END-READ.
029700*-----------------------------------------------------------------*
029800*    TRACE PARAGRAPH, LEFT IN PLACE FOR FIELD DEBUGGING.
029900*-----------------------------------------------------------------*
030000 9900-DISPLAY-COUNTERS.
030100*-----------------------------------------------------------------*
030200     DISPLAY 'RISKSCOR RECORD/LINE COUNT: '
030300         WS-RECORD-COUNT SPACE WS-LINE-COUNT.
