000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : USERMAS
000300*    PURPOSE...:  RECORD LAYOUT FOR ONE BROKERAGE-ACCOUNT LOGIN
000400*        HELD ON THE USER-MASTER-FILE.  RELATIVE SLOT NUMBER
000500*        EQUALS UR-USER-ID, ASSIGNED BY USRIO WHEN THE ACCOUNT
000600*        IS FIRST REGISTERED.
000700*-----------------------------------------------------------------*
000800*    MAINTENANCE
000900*    04/05/24 E.ACKERMAN   RQ-5513 ORIGINAL LAYOUT
001000*-----------------------------------------------------------------*
001100 01  USER-RECORD.
001200     05  UR-USER-ID                  PIC 9(09).
001300     05  UR-USERNAME                 PIC X(30).
001400     05  UR-EMAIL                    PIC X(50).
001500     05  UR-PASSWORD-HASH             PIC X(60).
001600     05  UR-FIRST-NAME                PIC X(30).
001700     05  UR-LAST-NAME                 PIC X(30).
001800     05  UR-IS-ACTIVE                 PIC X(01).
001900         88  UR-ACCOUNT-ACTIVE               VALUE 'Y'.
002000         88  UR-ACCOUNT-INACTIVE             VALUE 'N'.
002100     05  FILLER                      PIC X(10).
002200*-----------------------------------------------------------------*
002300*    ALTERNATE VIEW USED ONLY TO DISPLAY THE KEY WHEN USRIO
002400*    TRAPS A FILE-STATUS ERROR -- KEEPS THE DUMP TO ONE FIELD
002500*    INSTEAD OF THE WHOLE 220-BYTE RECORD.
002600*-----------------------------------------------------------------*
002700 01  USER-RECORD-KEY-VIEW REDEFINES USER-RECORD.
002800     05  UR-USER-ID-DISPLAY           PIC 9(09).
002900     05  FILLER                      PIC X(211).
