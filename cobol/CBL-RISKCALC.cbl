000100*****************************************************************
000200* PROGRAM NAME:    RISKCALC
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 D. QUINTERO    RQ-5512 WRITTEN FOR NEW INVESTOR RISK
000900*                         QUESTIONNAIRE SCORING BATCH
001000* 09/02/88 D. QUINTERO    RQ-5561 LOSS-TOLERANCE WEIGHT CHANGED
001100*                         FROM .25 TO .30 PER COMPLIANCE REVIEW
001200* 01/19/91 R. FENWICK     RQ-5690 HORIZON-SCORE CAP AT 100 ADDED,
001300*                         LONG HORIZON WAS PUSHING SCORE OVER 100
001400* 07/08/93 R. FENWICK     RQ-5742 AGE-SCORE FLOORED AT ZERO FOR
001500*                         INVESTORS OVER AGE 100
001600* 11/30/95 D. QUINTERO    RQ-5833 RECOMMENDED-STRATEGY LABEL TEXT
001700*                         ALIGNED TO MARKETING'S FOUR BAND NAMES
001800* 04/22/98 S. OYELARAN    RQ-5960 REVIEWED FOR CENTURY ROLLOVER --
001900*                         NO DATE FIELDS IN THIS PROGRAM, NO CHANGE
002000* 10/11/99 S. OYELARAN    RQ-5961 Y2K CERTIFICATION SIGN-OFF
002100* 02/06/04 S. OYELARAN    RQ-6104 CLAMP LOGIC REWRITTEN WITH
002200*                         EVALUATE, OLD NESTED IFS WERE HARD TO
002300*                         FOLLOW DURING AUDIT
002400* 06/17/09 M. ABEBE       RQ-6288 KNOWLEDGE-SCORE MULTIPLIER
002500*                         CONFIRMED AT 10, NO CHANGE -- CLOSED
002600*                         AUDIT FINDING 09-114
002700* 08/25/14 M. ABEBE       RQ-6450 ADDED BANNER COMMENTS ABOVE EACH
002800*                         PARAGRAPH FOR NEW HIRES
002900* 03/02/20 E. ACKERMAN    RQ-6612 CONFIRMED BLEND WEIGHTS AGAINST
003000*                         COMPLIANCE WORKSHEET, NO CHANGE
003100* 05/19/24 E. ACKERMAN    RQ-5512 RETIRED THE STANDALONE DESKTOP
003200*                         CALCULATOR VERSION OF THIS ROUTINE;
003300*                         THIS CALLED SUBPROGRAM IS NOW THE ONLY
003400*                         COPY OF THE SCORING FORMULA
003500*
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  RISKCALC.
003900 AUTHOR.        D. QUINTERO.
004000 INSTALLATION.  QUANTEX SECURITIES - MIS.
004100 DATE-WRITTEN.  03/14/87.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*-----------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*****************************************************************
005400 DATA DIVISION.
005500*-----------------------------------------------------------------*
005600 WORKING-STORAGE SECTION.
005700*-----------------------------------------------------------------*
005800*    INTERMEDIATE SCORE TERMS -- ALL FOUR ARE PLAIN INTEGERS, NO
005900*    DECIMAL PLACES, MATCHING THE INT ARITHMETIC IN THE ORIGINAL
006000*    PROFILING SERVICE THIS ROUTINE WAS MODELED FROM.
006100*-----------------------------------------------------------------*
006200 01  WS-SCORE-TERMS.
006300     05  WS-AGE-SCORE                PIC S9(05) COMP.
006400     05  WS-HORIZON-SCORE            PIC S9(05) COMP.
006500     05  WS-TOLERANCE-SCORE          PIC S9(05) COMP.
006600     05  WS-KNOWLEDGE-SCORE          PIC S9(05) COMP.
006700     05  FILLER                      PIC X(04).
006800*-----------------------------------------------------------------*
006900*    FLAT DISPLAY VIEW OF THE FOUR TERMS, USED ONLY BY THE
007000*    9900-DISPLAY-SCORE-TERMS TRACE PARAGRAPH.
007100*-----------------------------------------------------------------*
007200 01  WS-SCORE-TERMS-ALT REDEFINES WS-SCORE-TERMS.
007300     05  FILLER                      PIC X(24).
007400*-----------------------------------------------------------------*
007500 01  WS-RAW-SCORE-WORK.
007600     05  WS-RAW-SCORE                PIC S9(05) COMP.
007700     05  FILLER                      PIC X(03).
007800*-----------------------------------------------------------------*
007900*    ALTERNATE VIEW USED TO TEST FOR A NEGATIVE BLEND BEFORE IT
008000*    IS EVER MOVED INTO A ZONED FIELD.
008100*-----------------------------------------------------------------*
008200 01  WS-RAW-SCORE-ALT REDEFINES WS-RAW-SCORE-WORK.
008300     05  FILLER                      PIC X(08).
008400*****************************************************************
008500 LINKAGE SECTION.
008600*-----------------------------------------------------------------*
008700     COPY RISKWRK.
008800*****************************************************************
008900 PROCEDURE DIVISION USING RISKCALC-PARAMETERS.
009000*-----------------------------------------------------------------*
009100 0000-MAIN-ROUTINE.
009200*-----------------------------------------------------------------*
009300     PERFORM 1000-COMPUTE-AGE-SCORE.
009400     PERFORM 1100-COMPUTE-HORIZON-SCORE.
009500     PERFORM 1200-COMPUTE-TOLERANCE-SCORE.
009600     PERFORM 1300-COMPUTE-KNOWLEDGE-SCORE.
009700     PERFORM 1400-COMPUTE-RAW-SCORE.
009800     PERFORM 1500-CLAMP-RISK-SCORE.
009900     PERFORM 2000-CLASSIFY-RISK-TOLERANCE.
010000     GOBACK.
010100*-----------------------------------------------------------------*
010200*    AGE-SCORE = MAX(0, 100 - AGE).                    RQ-5742
010300*-----------------------------------------------------------------*
010400 1000-COMPUTE-AGE-SCORE.
010500*-----------------------------------------------------------------*
010600     COMPUTE WS-AGE-SCORE = 100 - LNK-AGE.
010700     IF WS-AGE-SCORE < 0
010800         MOVE 0 TO WS-AGE-SCORE
010900     END-IF.
011000*-----------------------------------------------------------------*
011100*    HORIZON-SCORE = MIN(100, TIME-HORIZON-YEARS * 5).  RQ-5690
011200*-----------------------------------------------------------------*
011300 1100-COMPUTE-HORIZON-SCORE.
011400*-----------------------------------------------------------------*
011500     COMPUTE WS-HORIZON-SCORE = LNK-TIME-HORIZON-YEARS * 5.
011600     IF WS-HORIZON-SCORE > 100
011700         MOVE 100 TO WS-HORIZON-SCORE
011800     END-IF.
011900*-----------------------------------------------------------------*
012000*    TOLERANCE-SCORE = LOSS-TOLERANCE * 10.
012100*-----------------------------------------------------------------*
012200 1200-COMPUTE-TOLERANCE-SCORE.
012300*-----------------------------------------------------------------*
012400     COMPUTE WS-TOLERANCE-SCORE = LNK-LOSS-TOLERANCE * 10.
012500*-----------------------------------------------------------------*
012600*    KNOWLEDGE-SCORE = INVESTMENT-KNOWLEDGE * 10.       RQ-6288
012700*-----------------------------------------------------------------*
012800 1300-COMPUTE-KNOWLEDGE-SCORE.
012900*-----------------------------------------------------------------*
013000     COMPUTE WS-KNOWLEDGE-SCORE = LNK-INVESTMENT-KNOWLEDGE * 10.
013100*-----------------------------------------------------------------*
013200*    WEIGHTED BLEND, TRUNCATED (NOT ROUNDED) TO A WHOLE NUMBER --
013300*    RECEIVING FIELD HAS NO DECIMAL PLACES AND NO ROUNDED OPTION
013400*    IS CODED, SO THE COMPILER TRUNCATES TOWARD ZERO.    RQ-5561
013500*-----------------------------------------------------------------*
013600 1400-COMPUTE-RAW-SCORE.
013700*-----------------------------------------------------------------*
013800     COMPUTE WS-RAW-SCORE =
013900             (WS-AGE-SCORE       * 0.2) +
014000             (WS-HORIZON-SCORE   * 0.3) +
014100             (WS-TOLERANCE-SCORE * 0.3) +
014200             (WS-KNOWLEDGE-SCORE * 0.2).
014300*-----------------------------------------------------------------*
014400*    RISK-SCORE = MIN(100, MAX(1, RAW-SCORE)).          RQ-6104
014500*-----------------------------------------------------------------*
014600 1500-CLAMP-RISK-SCORE.
014700*-----------------------------------------------------------------*
014800     EVALUATE TRUE
014900         WHEN WS-RAW-SCORE > 100
015000             MOVE 100           TO LNK-RISK-SCORE
015100         WHEN WS-RAW-SCORE < 1
015200             MOVE 1             TO LNK-RISK-SCORE
015300         WHEN OTHER
015400             MOVE WS-RAW-SCORE  TO LNK-RISK-SCORE
015500     END-EVALUATE.
015600*-----------------------------------------------------------------*
015700*    FOUR-WAY BAND, EVALUATED FIRST-MATCH TOP TO BOTTOM --
015800*    MIRRORS PROCESSQUICKASSESSMENT'S ORDERED IF/ELSE CHAIN.
015900*    RQ-5833
016000*-----------------------------------------------------------------*
016100 2000-CLASSIFY-RISK-TOLERANCE.
016200*-----------------------------------------------------------------*
016300     EVALUATE TRUE
016400         WHEN LNK-RISK-SCORE < 30
016500             MOVE 'CONSERVATIVE'       TO LNK-RISK-TOLERANCE
016600             MOVE 'Conservative Income' TO LNK-RECOMMENDED-STRATEGY
016700         WHEN LNK-RISK-SCORE < 60
016800             MOVE 'MODERATE'           TO LNK-RISK-TOLERANCE
016900             MOVE 'Balanced Growth'    TO LNK-RECOMMENDED-STRATEGY
017000         WHEN LNK-RISK-SCORE < 80
017100             MOVE 'AGGRESSIVE'         TO LNK-RISK-TOLERANCE
017200             MOVE 'Growth Portfolio'   TO LNK-RECOMMENDED-STRATEGY
017300         WHEN OTHER
017400             MOVE 'VERY_AGGRESSIVE'    TO LNK-RISK-TOLERANCE
017500             MOVE 'Aggressive Growth'  TO LNK-RECOMMENDED-STRATEGY
017600     END-EVALUATE.
017700*-----------------------------------------------------------------*
017800*    TRACE PARAGRAPH, LEFT IN PLACE FOR FIELD DEBUGGING -- NOT
017900*    PERFORMED IN NORMAL PRODUCTION RUNS OF THIS SUBPROGRAM.
018000*-----------------------------------------------------------------*
018100 9900-DISPLAY-SCORE-TERMS.
018200*-----------------------------------------------------------------*
018300     DISPLAY 'RISKCALC AGE/HORIZON/TOL/KNOW: '
018400         WS-AGE-SCORE SPACE WS-HORIZON-SCORE SPACE
018500         WS-TOLERANCE-SCORE SPACE WS-KNOWLEDGE-SCORE.
