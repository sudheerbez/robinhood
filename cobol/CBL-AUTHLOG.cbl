000100*****************************************************************
000200* PROGRAM NAME:    AUTHLOG
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/07/87 D. QUINTERO    RQ-5514 WRITTEN -- NIGHTLY CUSTOMER
000900*                         PORTAL LOGIN VERIFICATION BATCH
001000* 09/02/88 D. QUINTERO    RQ-5564 SINGLE ERROR MESSAGE USED FOR
001100*                         BOTH BAD-USERNAME AND BAD-PASSWORD, DO
001200*                         NOT TELL THE CALLER WHICH ONE FAILED
001300* 01/19/91 R. FENWICK     RQ-5694 INACTIVE-ACCOUNT CHECK MOVED
001400*                         AFTER THE PASSWORD COMPARE, WAS RUNNING
001500*                         BEFORE IT AND LEAKING ACCOUNT STATE
001600* 04/22/98 S. OYELARAN    RQ-5965 REVIEWED FOR CENTURY ROLLOVER --
001700*                         NO DATE FIELDS PROCESSED HERE, NO CHANGE
001800* 10/11/99 S. OYELARAN    RQ-5965 Y2K CERTIFICATION SIGN-OFF
001900* 02/06/04 S. OYELARAN    RQ-6108 FILE STATUS CHECKING TIGHTENED
002000*                         UP ON OPEN OF BOTH FILES
002100* 08/25/14 M. ABEBE       RQ-6453 USRIO CALL INTERFACE ADOPTED,
002200*                         THIS DRIVER NO LONGER TOUCHES THE
002300*                         USER FILE DIRECTLY
002400* 05/19/24 E. ACKERMAN    RQ-5514 RETIRED THE OLD TELLER-DESK
002500*                         PASSWORD VERIFICATION SCREEN; THIS JOB
002600*                         IS NOW THE ONLY LOGIN VERIFICATION PATH
002700*
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  AUTHLOG.
003100 AUTHOR.        D. QUINTERO.
003200 INSTALLATION.  QUANTEX SECURITIES - MIS.
003300 DATE-WRITTEN.  04/07/87.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*-----------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*-----------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT AUTH-REQUEST-FILE ASSIGN TO LOGIN
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS IS WS-REQUEST-FILE-STATUS.
005200*
005300     SELECT AUTH-REPORT-FILE ASSIGN TO LOGRPT
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS IS WS-REPORT-FILE-STATUS.
005600*****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900*-----------------------------------------------------------------*
006000 FD  AUTH-REQUEST-FILE.
006100     COPY AUTHREQ.
006200*-----------------------------------------------------------------*
006300 FD  AUTH-REPORT-FILE.
006400 01  AUTH-REPORT-RECORD              PIC X(220).
006500*-----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*-----------------------------------------------------------------*
006800 01  WS-SWITCHES-MISC-FIELDS.
006900     05  WS-REQUEST-FILE-STATUS       PIC X(02).
007000         88  WS-REQUEST-FILE-OK                VALUE '00'.
007100         88  WS-REQUEST-FILE-EOF               VALUE '10'.
007200     05  WS-REPORT-FILE-STATUS        PIC X(02).
007300         88  WS-REPORT-FILE-OK                 VALUE '00'.
007400     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
007500         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
007600         88  WS-FILE-OPEN-OK                    VALUE 'N'.
007700     05  WS-RECORD-COUNT              PIC S9(07) COMP VALUE 0.
007800     05  FILLER                       PIC X(05).
007900*-----------------------------------------------------------------*
008000*    FLAT ALTERNATE VIEW, USED ONLY BY 9900-DISPLAY-COUNTERS.
008100*-----------------------------------------------------------------*
008200 01  WS-SWITCHES-MISC-FIELDS-ALT REDEFINES WS-SWITCHES-MISC-FIELDS.
008300     05  FILLER                       PIC X(20).
008400*-----------------------------------------------------------------*
008500*    BUILT-UP AUTH-RESPONSE FOR THE CURRENT REQUEST.
008600*-----------------------------------------------------------------*
008700 01  WS-AUTH-RESPONSE.
008800     05  RESP-USER-ID                 PIC 9(09).
008900     05  RESP-USERNAME                PIC X(30).
009000     05  RESP-EMAIL                   PIC X(50).
009100     05  RESP-FIRST-NAME              PIC X(30).
009200     05  RESP-LAST-NAME               PIC X(30).
009300     05  RESP-MESSAGE                 PIC X(40).
009400     05  RESP-STATUS                  PIC X(01).
009500         88  RESP-STATUS-SUCCESS                VALUE 'S'.
009600         88  RESP-STATUS-ERROR                  VALUE 'E'.
009650     05  FILLER                       PIC X(05).
009700*-----------------------------------------------------------------*
009800     COPY AUTHWRK.
009900*-----------------------------------------------------------------*
010000     COPY AUTHFMT.
010100*****************************************************************
010200 PROCEDURE DIVISION.
010300*-----------------------------------------------------------------*
010400 0000-MAIN-PARAGRAPH.
010500*-----------------------------------------------------------------*
010600     PERFORM 1000-OPEN-FILES.
010700     PERFORM 8000-READ-REQUEST-RECORD.
010800     PERFORM 2000-PROCESS-ONE-LOGIN
010900         UNTIL WS-REQUEST-FILE-EOF.
011000     PERFORM 3000-CLOSE-DATA-FILES.
011100     DISPLAY 'AUTHLOG RECORD COUNT: ' WS-RECORD-COUNT.
011200     GOBACK.
011300*-----------------------------------------------------------------*
011400 1000-OPEN-FILES.
011500*-----------------------------------------------------------------*
011600     OPEN INPUT  AUTH-REQUEST-FILE.
011700     IF NOT WS-REQUEST-FILE-OK
011800         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
011900         DISPLAY 'AUTH-REQUEST-FILE OPEN STATUS: '
012000             WS-REQUEST-FILE-STATUS
012100     END-IF.
012200     OPEN OUTPUT AUTH-REPORT-FILE.
012300     IF NOT WS-REPORT-FILE-OK
012400         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
012500         DISPLAY 'AUTH-REPORT-FILE OPEN STATUS: '
012600             WS-REPORT-FILE-STATUS
012700     END-IF.
012800*-----------------------------------------------------------------*
012900 2000-PROCESS-ONE-LOGIN.
013000*-----------------------------------------------------------------*
013100     ADD 1 TO WS-RECORD-COUNT.
013200     MOVE SPACES TO WS-AUTH-RESPONSE.
013300     PERFORM 2100-LOOKUP-BY-USERNAME.
013400     IF WK-RECORD-NOT-FOUND
013500         MOVE 'Invalid username or password' TO RESP-MESSAGE
013600         SET RESP-STATUS-ERROR TO TRUE
013700     ELSE
013800         PERFORM 2200-VALIDATE-PASSWORD-AND-STATUS
013900     END-IF.
014000     PERFORM 2900-FORMAT-AND-WRITE-RESPONSE.
014100     PERFORM 8000-READ-REQUEST-RECORD.
014200*-----------------------------------------------------------------*
014300 2100-LOOKUP-BY-USERNAME.
014400*-----------------------------------------------------------------*
014500     MOVE 'LUN'          TO WK-ACTION-CODE.
014600     MOVE REQ-USERNAME   TO WK-USERNAME-KEY.
014700     CALL 'USRIO' USING AUTH-PARAMETERS.
014800*-----------------------------------------------------------------*
014900*    HASH COMPARE FIRST, THEN THE INACTIVE-ACCOUNT CHECK --
015000*    REORDERED UNDER RQ-5694 SO AN INACTIVE FLAG IS NEVER
015100*    REVEALED TO A CALLER WHO GOT THE PASSWORD WRONG.
015200*-----------------------------------------------------------------*
015300 2200-VALIDATE-PASSWORD-AND-STATUS.
015400*-----------------------------------------------------------------*
015500     IF WK-PASSWORD-HASH NOT = REQ-PASSWORD-HASH
015600         MOVE 'Invalid username or password' TO RESP-MESSAGE
015700         SET RESP-STATUS-ERROR TO TRUE
015800     ELSE
015900         IF WK-IS-ACTIVE = 'N'
016000             MOVE 'Account is inactive' TO RESP-MESSAGE
016100             SET RESP-STATUS-ERROR TO TRUE
016200         ELSE
016300             MOVE WK-USER-ID    TO RESP-USER-ID
016400             MOVE WK-USERNAME   TO RESP-USERNAME
016500             MOVE WK-EMAIL      TO RESP-EMAIL
016600             MOVE WK-FIRST-NAME TO RESP-FIRST-NAME
016700             MOVE WK-LAST-NAME  TO RESP-LAST-NAME
016800             MOVE 'Login successful' TO RESP-MESSAGE
016900             SET RESP-STATUS-SUCCESS TO TRUE
017000         END-IF
017100     END-IF.
017200*-----------------------------------------------------------------*
017300 2900-FORMAT-AND-WRITE-RESPONSE.
017400*-----------------------------------------------------------------*
017500     MOVE SPACES           TO FORMAT-AUTH-RESPONSE-LINE.
017600     MOVE RESP-USER-ID     TO FAR-USER-ID.
017700     MOVE RESP-USERNAME    TO FAR-USERNAME.
017800     MOVE RESP-EMAIL       TO FAR-EMAIL.
017900     MOVE RESP-FIRST-NAME  TO FAR-FIRST-NAME.
018000     MOVE RESP-LAST-NAME   TO FAR-LAST-NAME.
018100     MOVE RESP-MESSAGE     TO FAR-MESSAGE.
018200     MOVE RESP-STATUS      TO FAR-STATUS.
018300     WRITE AUTH-REPORT-RECORD FROM FORMAT-AUTH-RESPONSE-LINE.
018400*-----------------------------------------------------------------*
018500 3000-CLOSE-DATA-FILES.
018600*-----------------------------------------------------------------*
018700     CLOSE AUTH-REQUEST-FILE, AUTH-REPORT-FILE.
018800*-----------------------------------------------------------------*
018900 8000-READ-REQUEST-RECORD.
019000*-----------------------------------------------------------------*
019100     READ AUTH-REQUEST-FILE
019200         AT END
019300             SET WS-REQUEST-FILE-EOF TO TRUE
019400     END-READ.
019500*-----------------------------------------------------------------*
019600*    TRACE PARAGRAPH, LEFT IN PLACE FOR FIELD DEBUGGING.
019700*-----------------------------------------------------------------*
019800 9900-DISPLAY-COUNTERS.
019900*-----------------------------------------------------------------*
020000     DISPLAY 'AUTHLOG RECORD COUNT: ' WS-RECORD-COUNT.
