000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : RISKREQ
000300*    PURPOSE...:  RECORD LAYOUT FOR ONE INCOMING INVESTOR RISK
000400*        QUESTIONNAIRE, READ FROM THE ASSESSMENT-REQUEST-FILE BY
000500*        RISKSCOR.  ONE RECORD = ONE QUESTIONNAIRE.
000600*-----------------------------------------------------------------*
000700*    MAINTENANCE
000800*    04/02/24 E.ACKERMAN   RQ-5512 ORIGINAL LAYOUT
000900*-----------------------------------------------------------------*
001000 01  ASSESSMENT-REQUEST-RECORD.
001100     05  AR-AGE                      PIC 9(03).
001200     05  AR-INVESTMENT-AMOUNT        PIC 9(11)V99.
001300     05  AR-INVESTMENT-GOAL          PIC X(20).
001400     05  AR-TIME-HORIZON-YEARS       PIC 9(02).
001500     05  AR-LOSS-TOLERANCE           PIC 9(02).
001600     05  AR-INVESTMENT-KNOWLEDGE     PIC 9(02).
001700     05  FILLER                      PIC X(08).
001800*-----------------------------------------------------------------*
001900*    ALTERNATE VIEW OF THE AMOUNT FIELD, SPLIT ON THE DECIMAL
002000*    POINT SO RISKSCOR CAN EDIT DOLLARS AND CENTS SEPARATELY ON
002100*    THE EXCEPTION DISPLAY WITHOUT RE-UNSTRING-ING THE RECORD.
002200*-----------------------------------------------------------------*
002300 01  ASSESSMENT-REQUEST-AMOUNT-VIEW REDEFINES
002400     ASSESSMENT-REQUEST-RECORD.
002500     05  FILLER                      PIC X(03).
002600     05  AR-AMOUNT-WHOLE-DOLLARS      PIC 9(11).
002700     05  AR-AMOUNT-CENTS              PIC 99.
002800     05  FILLER                      PIC X(34).
