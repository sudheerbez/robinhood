000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : RISKFMT
000300*    PURPOSE...:  EDITED PRINT-LINE LAYOUTS FOR THE RISK-ASSESSMENT
000400*        COLUMNAR REPORT WRITTEN BY RISKSCOR TO THE
000500*        ASSESSMENT-REPORT-FILE.  ONE DETAIL LINE PER INPUT
000600*        RECORD, PLUS A SINGLE RUN-TOTAL LINE AT END OF JOB.
000700*-----------------------------------------------------------------*
000800*    MAINTENANCE
000900*    04/04/24 E.ACKERMAN   RQ-5512 ORIGINAL LAYOUT
001000*    04/15/24 E.ACKERMAN   RQ-5519 ADDED TOTAL-LINE GROUP
001100*-----------------------------------------------------------------*
001200 01  FORMAT-RISK-DETAIL-LINE.
001300     05  FRD-RECORD-NUMBER           PIC ZZZZ9.
001400     05  FILLER                      PIC X(01).
001500     05  FRD-AGE                     PIC ZZ9.
001600     05  FILLER                      PIC X(01).
001700     05  FRD-RISK-SCORE              PIC ZZ9.
001800     05  FILLER                      PIC X(01).
001900     05  FRD-RISK-TOLERANCE          PIC X(16).
002000     05  FILLER                      PIC X(01).
002100     05  FRD-RECOMMENDED-STRATEGY    PIC X(24).
002200     05  FILLER                      PIC X(01).
002300     05  FRD-STOCK-ALLOCATION        PIC ZZ9.99.
002400     05  FILLER                      PIC X(01).
002500     05  FRD-BOND-ALLOCATION         PIC ZZ9.99.
002600     05  FILLER                      PIC X(11).
002700*-----------------------------------------------------------------*
002800*    FLAT ALTERNATE VIEW OF THE DETAIL LINE, MOVED INTO THE
002900*    REPORT-RECORD FD BEFORE EACH WRITE.
003000*-----------------------------------------------------------------*
003100 01  FORMAT-RISK-DETAIL-LINE-ALT REDEFINES FORMAT-RISK-DETAIL-LINE.
003200     05  FILLER                      PIC X(80).
003300*-----------------------------------------------------------------*
003400 01  FORMAT-RISK-TOTAL-LINE.
003500     05  FILLER                      PIC X(01).
003600     05  FRT-LITERAL-1               PIC X(26) VALUE
003700         'TOTAL RECORDS PROCESSED: '.
003800     05  FRT-RECORD-COUNT            PIC ZZZZ9.
003900     05  FILLER                      PIC X(48).
