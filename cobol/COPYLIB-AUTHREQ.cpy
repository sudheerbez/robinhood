000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : AUTHREQ
000300*    PURPOSE...:  RECORD LAYOUT FOR ONE INCOMING AUTH REQUEST,
000400*        READ FROM THE AUTH-REQUEST-FILE BY AUTHREG AND AUTHLOG.
000500*        AUTHGET READS THE SAME FD BUT ONLY LOOKS AT THE
000600*        REQ-USERNAME FIELD -- SEE THE USERID-VIEW REDEFINES
000700*        BELOW; FOR AN AUTHGET RUN THAT FIELD CARRIES THE
000800*        DECIMAL USER-ID TO LOOK UP, RIGHT-JUSTIFIED AND ZERO-
000900*        FILLED, NOT A LOGIN NAME.
001000*-----------------------------------------------------------------*
001100*    MAINTENANCE
001200*    04/06/24 E.ACKERMAN   RQ-5513 ORIGINAL LAYOUT
001300*    05/02/24 E.ACKERMAN   RQ-5527 ADDED USERID-VIEW FOR AUTHGET
001400*-----------------------------------------------------------------*
001500 01  AUTH-REQUEST-RECORD.
001600     05  REQ-USERNAME                PIC X(30).
001700     05  REQ-EMAIL                   PIC X(50).
001800     05  REQ-PASSWORD-HASH            PIC X(60).
001900     05  REQ-FIRST-NAME               PIC X(30).
002000     05  REQ-LAST-NAME                PIC X(30).
002100     05  FILLER                      PIC X(20).
002200*-----------------------------------------------------------------*
002300 01  AUTH-REQUEST-USERID-VIEW REDEFINES AUTH-REQUEST-RECORD.
002400     05  AR-REQUEST-USERID-TEXT       PIC X(30).
002500     05  FILLER                      PIC X(190).
