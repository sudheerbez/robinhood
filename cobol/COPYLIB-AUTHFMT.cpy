000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : AUTHFMT
000300*    PURPOSE...:  EDITED PRINT-LINE LAYOUT FOR THE AUTH-REPORT-
000400*        FILE, WRITTEN BY AUTHREG, AUTHLOG AND AUTHGET -- ONE
000500*        LINE PER AUTH-RESPONSE.
000600*-----------------------------------------------------------------*
000700*    MAINTENANCE
000800*    04/07/24 E.ACKERMAN   RQ-5514 ORIGINAL LAYOUT
000900*-----------------------------------------------------------------*
001000 01  FORMAT-AUTH-RESPONSE-LINE.
001100     05  FAR-USER-ID                 PIC Z(08)9.
001200     05  FILLER                      PIC X(01).
001300     05  FAR-USERNAME                PIC X(30).
001400     05  FILLER                      PIC X(01).
001500     05  FAR-EMAIL                   PIC X(50).
001600     05  FILLER                      PIC X(01).
001700     05  FAR-FIRST-NAME              PIC X(30).
001800     05  FILLER                      PIC X(01).
001900     05  FAR-LAST-NAME               PIC X(30).
002000     05  FILLER                      PIC X(01).
002100     05  FAR-MESSAGE                 PIC X(40).
002200     05  FILLER                      PIC X(01).
002300     05  FAR-STATUS                  PIC X(01).
002400     05  FILLER                      PIC X(24).
002500*-----------------------------------------------------------------*
002600*    FLAT ALTERNATE VIEW MOVED INTO THE REPORT-RECORD FD BEFORE
002700*    EACH WRITE.
002800*-----------------------------------------------------------------*
002900 01  FORMAT-AUTH-RESPONSE-LINE-ALT REDEFINES
003000     FORMAT-AUTH-RESPONSE-LINE.
003100     05  FILLER                      PIC X(220).
