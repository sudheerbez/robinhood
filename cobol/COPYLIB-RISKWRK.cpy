000100*-----------------------------------------------------------------*
000200*    COPYBOOK  : RISKWRK
000300*    PURPOSE...:  LINKAGE PARAMETER BLOCK PASSED FROM RISKSCOR
000400*        TO RISKCALC ON EACH CALL.  RISKCALC FILLS IN THE SCORE
000500*        AND CLASSIFICATION FIELDS AND HANDS THE BLOCK BACK.
000600*-----------------------------------------------------------------*
000700*    MAINTENANCE
000800*    04/03/24 E.ACKERMAN   RQ-5512 ORIGINAL LAYOUT
000900*    04/11/24 E.ACKERMAN   RQ-5518 ADDED LNK-RECOMMENDED-STRATEGY
001000*-----------------------------------------------------------------*
001100 01  RISKCALC-PARAMETERS.
001200     05  LNK-AGE                     PIC 9(03).
001300     05  LNK-TIME-HORIZON-YEARS      PIC 9(02).
001400     05  LNK-LOSS-TOLERANCE          PIC 9(02).
001500     05  LNK-INVESTMENT-KNOWLEDGE    PIC 9(02).
001600     05  LNK-RISK-SCORE              PIC 9(03).
001700     05  LNK-RISK-TOLERANCE          PIC X(16).
001800     05  LNK-RECOMMENDED-STRATEGY    PIC X(24).
001900     05  FILLER                      PIC X(05).
002000*-----------------------------------------------------------------*
002100*    FLAT ALTERNATE VIEW OF THE WHOLE BLOCK, USED ONLY BY THE
002200*    9900-DISPLAY-SCORE-TERMS TRACE PARAGRAPH IN RISKCALC.
002300*-----------------------------------------------------------------*
002400 01  RISKCALC-PARAMETERS-ALT REDEFINES RISKCALC-PARAMETERS.
002500     05  FILLER                      PIC X(57).
