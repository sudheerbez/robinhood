000100*****************************************************************
000200* PROGRAM NAME:    USRIO
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/06/87 E. ACKERMAN    RQ-5513 WRITTEN -- SOLE OWNER OF I/O
000900*                         AGAINST THE CUSTOMER-PORTAL USER FILE,
001000*                         CALLED BY ALL THREE AUTH DRIVERS
001100* 04/16/87 E. ACKERMAN    RQ-5520 ADDED NXT ACTION FOR NEXT-
001200*                         USER-ID ASSIGNMENT
001300* 09/02/88 D. QUINTERO    RQ-5563 EMAIL UNIQUENESS SCAN ADDED,
001400*                         WAS USERNAME-ONLY BEFORE
001500* 01/19/91 R. FENWICK     RQ-5692 RELATIVE KEY FIELD MOVED TO
001600*                         COMP, WAS BURNING CYCLES AS DISPLAY
001700* 07/08/93 R. FENWICK     RQ-5744 WRITE-NEW-USER NOW CHECKS THE
001800*                         INVALID KEY CONDITION INSTEAD OF
001900*                         ASSUMING THE SLOT WAS FREE
002000* 11/30/95 D. QUINTERO    RQ-5835 HIGH-WATER-MARK SCAN NO LONGER
002100*                         RESETS ON A ZERO-RECORD FILE
002200* 04/22/98 S. OYELARAN    RQ-5963 REVIEWED FOR CENTURY ROLLOVER --
002300*                         NO DATE FIELDS IN THIS FILE, NO CHANGE
002400* 10/11/99 S. OYELARAN    RQ-5963 Y2K CERTIFICATION SIGN-OFF
002500* 02/06/04 S. OYELARAN    RQ-6106 FILE-NOT-FOUND OPEN HANDLING
002600*                         REWRITTEN TO MATCH THE CLAIMS-FILE
002700*                         PATTERN USED ELSEWHERE IN THIS SHOP
002800* 06/17/09 M. ABEBE       RQ-6290 ADDED TRACE DISPLAY PARAGRAPH
002900* 05/19/24 E. ACKERMAN    RQ-5513 RETARGETED AT THE CUSTOMER
003000*                         PORTAL'S USER-MASTER-FILE; PRIOR TO
003100*                         THIS DATE THIS MODULE SERVICED THE
003200*                         RETIRED BRANCH DIRECTORY FILE
003250* 02/11/25 E. ACKERMAN    RQ-6502 A FATAL OPEN FAILURE USED TO
003260*                         FALL BACK TO THE CALLER WITH THE FOUND/
003270*                         NOT-FOUND FLAG NEVER SET -- NOW ABENDS
003280*                         THE RUN INSTEAD OF HANDING BACK GARBAGE
003300*
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  USRIO.
003700 AUTHOR.        E. ACKERMAN.
003800 INSTALLATION.  QUANTEX SECURITIES - MIS.
003900 DATE-WRITTEN.  04/06/87.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*-----------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*-----------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*-----------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT USER-MASTER-FILE ASSIGN TO USRDD
005600       ORGANIZATION IS RELATIVE
005700       ACCESS MODE  IS DYNAMIC
005800       RELATIVE KEY IS WS-RELATIVE-KEY
005900       FILE STATUS  IS WS-USER-FILE-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*-----------------------------------------------------------------*
006400 FD  USER-MASTER-FILE.
006500     COPY USERMAS.
006600*-----------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006750*-----------------------------------------------------------------*
006760*    STANDALONE COUNTER, NOT PART OF ANY GROUP -- HOW MANY TIMES
006770*    THIS COPY OF USRIO HAS ABENDED ON A FATAL OPEN.   RQ-6502
006780*-----------------------------------------------------------------*
006790 77  WS-ABEND-COUNT               PIC S9(03) COMP VALUE 0.
006800*-----------------------------------------------------------------*
006900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007000     05  WS-USER-FILE-STATUS          PIC X(02).
007100         88  WS-USER-FILE-OK                   VALUE '00'.
007200         88  WS-USER-FILE-MAY-EXIST             VALUE '35'.
007300     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
007400         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
007500         88  WS-FILE-OPEN-OK                    VALUE 'N'.
007600     05  WS-SCAN-DONE-SW               PIC X(01) VALUE 'N'.
007700         88  WS-SCAN-DONE                       VALUE 'Y'.
007800         88  WS-SCAN-NOT-DONE                   VALUE 'N'.
007900     05  WS-RELATIVE-KEY               PIC 9(09) COMP.
008000     05  WS-HIGH-WATER-MARK            PIC 9(09) COMP.
008100     05  FILLER                        PIC X(06).
008200*-----------------------------------------------------------------*
008300*    FLAT ALTERNATE VIEW OF THE SWITCHES, USED BY THE TRACE
008400*    DISPLAY PARAGRAPH ADDED UNDER RQ-6290.
008500*-----------------------------------------------------------------*
008600 01  WS-SWITCHES-SUBSCRIPTS-MISC-ALT REDEFINES
008700     WS-SWITCHES-SUBSCRIPTS-MISC.
008800     05  FILLER                        PIC X(22).
008900*-----------------------------------------------------------------*
009000 01  ERROR-DISPLAY-LINE.
009100     05  FILLER               PIC X(23) VALUE
009200         ' *** ERROR DURING FILE '.
009300     05  DL-ERROR-REASON      PIC X(07) VALUE SPACE.
009400     05  FILLER               PIC X(18) VALUE ' FILE STATUS IS : '.
009500     05  DL-FILE-STATUS       PIC X(02).
009600     05  FILLER               PIC X(05) VALUE ' *** '.
009700*****************************************************************
009800 LINKAGE SECTION.
009900*-----------------------------------------------------------------*
010000     COPY AUTHWRK.
010100*****************************************************************
010200 PROCEDURE DIVISION USING AUTH-PARAMETERS.
010300*-----------------------------------------------------------------*
010400 0000-MAIN-ROUTINE.
010500*-----------------------------------------------------------------*
010600     PERFORM 1000-OPEN-FILE.
010700     IF WS-USER-FILE-OK
010800         MOVE 'N' TO WK-RECORD-FOUND-SW
010900         PERFORM 2000-PROCESS-ACTION
011000     END-IF.
011100     PERFORM 3000-CLOSE-FILE THRU 3000-EXIT.
011200     GOBACK.
011300*-----------------------------------------------------------------*
011400*    FIRST RUN AGAINST A NEW CUSTOMER PORTAL FILE GETS STATUS 35
011500*    (FILE NOT FOUND) ON THE I-O OPEN -- THIS CREATES IT ONCE.
011600*-----------------------------------------------------------------*
011700 1000-OPEN-FILE.
011800*-----------------------------------------------------------------*
011900     OPEN I-O USER-MASTER-FILE.
012000     EVALUATE WS-USER-FILE-STATUS
012100         WHEN '00'
012200             CONTINUE
012300         WHEN '35'
012400             OPEN OUTPUT USER-MASTER-FILE
012500             CLOSE       USER-MASTER-FILE
012600             OPEN I-O    USER-MASTER-FILE
012700             IF NOT WS-USER-FILE-OK
012800                 MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
012900                 MOVE 'OPEN'             TO DL-ERROR-REASON
013000                 PERFORM 9900-INVALID-FILE-STATUS
013050                 GO TO 9990-ABEND-AND-STOP
013100             END-IF
013200         WHEN OTHER
013300             MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
013400             MOVE 'OPEN'                 TO DL-ERROR-REASON
013500             PERFORM 9900-INVALID-FILE-STATUS
013550             GO TO 9990-ABEND-AND-STOP
013600     END-EVALUATE.
013700*-----------------------------------------------------------------*
013800 2000-PROCESS-ACTION.
013900*-----------------------------------------------------------------*
014000     EVALUATE TRUE
014100         WHEN WK-LOOKUP-BY-USERNAME
014200             PERFORM 2100-SCAN-BY-USERNAME
014300         WHEN WK-LOOKUP-BY-EMAIL
014400             PERFORM 2200-SCAN-BY-EMAIL
014500         WHEN WK-LOOKUP-BY-USERID
014600             PERFORM 2300-READ-BY-USERID
014700         WHEN WK-NEXT-USERID
014800             PERFORM 2400-FIND-HIGH-WATER-MARK
014900         WHEN WK-WRITE-NEW-USER
015000             PERFORM 2500-WRITE-NEW-USER-RECORD
015100         WHEN OTHER
015200             MOVE 'ACTN'             TO DL-ERROR-REASON
015300             PERFORM 9900-INVALID-FILE-STATUS
015400     END-EVALUATE.
015500*-----------------------------------------------------------------*
015600*    USERNAME UNIQUENESS/LOGIN LOOKUP -- SEQUENTIAL SCAN, NO
015700*    SECONDARY INDEX IS AVAILABLE ON THIS FILE.           RQ-5513
015800*-----------------------------------------------------------------*
015900 2100-SCAN-BY-USERNAME.
016000*-----------------------------------------------------------------*
016100     PERFORM 2050-POSITION-AT-START-OF-FILE.
016200     PERFORM 2110-SCAN-NEXT-FOR-USERNAME
016300         UNTIL WS-SCAN-DONE OR WK-RECORD-FOUND.
016400*-----------------------------------------------------------------*
016500 2110-SCAN-NEXT-FOR-USERNAME.
016600*-----------------------------------------------------------------*
016700     READ USER-MASTER-FILE NEXT RECORD
016800         AT END
016900             SET WS-SCAN-DONE TO TRUE
017000         NOT AT END
017100             IF UR-USERNAME = WK-USERNAME-KEY
017200                 SET WK-RECORD-FOUND TO TRUE
017300                 PERFORM 2900-MOVE-RECORD-TO-LINKAGE
017400             END-IF
017500     END-READ.
017600*-----------------------------------------------------------------*
017700*    EMAIL UNIQUENESS SCAN, SAME SHAPE AS 2100 ABOVE.       RQ-5563
017800*-----------------------------------------------------------------*
017900 2200-SCAN-BY-EMAIL.
018000*-----------------------------------------------------------------*
018100     PERFORM 2050-POSITION-AT-START-OF-FILE.
018200     PERFORM 2210-SCAN-NEXT-FOR-EMAIL
018300         UNTIL WS-SCAN-DONE OR WK-RECORD-FOUND.
018400*-----------------------------------------------------------------*
018500 2210-SCAN-NEXT-FOR-EMAIL.
018600*-----------------------------------------------------------------*
018700     READ USER-MASTER-FILE NEXT RECORD
018800         AT END
018900             SET WS-SCAN-DONE TO TRUE
019000         NOT AT END
019100             IF UR-EMAIL = WK-EMAIL-KEY
019200                 SET WK-RECORD-FOUND TO TRUE
019300                 PERFORM 2900-MOVE-RECORD-TO-LINKAGE
019400             END-IF
019500     END-READ.
019600*-----------------------------------------------------------------*
019700*    DIRECT READ BY RELATIVE SLOT -- USER-ID DOUBLES AS THE
019800*    RELATIVE RECORD NUMBER.                         RQ-5513
019900*-----------------------------------------------------------------*
020000 2300-READ-BY-USERID.
020100*-----------------------------------------------------------------*
020200     MOVE WK-USERID-KEY TO WS-RELATIVE-KEY.
020300     READ USER-MASTER-FILE
020400         INVALID KEY
020500             SET WK-RECORD-NOT-FOUND TO TRUE
020600         NOT INVALID KEY
020700             SET WK-RECORD-FOUND TO TRUE
020800             PERFORM 2900-MOVE-RECORD-TO-LINKAGE
020900     END-READ.
021000*-----------------------------------------------------------------*
021100*    HIGH-WATER-MARK SCAN FOR THE NEXT USER-ID TO ASSIGN ON
021200*    REGISTRATION -- THERE IS NO IDENTITY COLUMN WITHOUT A
021300*    DATABASE, SO THIS MODULE KEEPS ITS OWN.              RQ-5835
021400*-----------------------------------------------------------------*
021500 2400-FIND-HIGH-WATER-MARK.
021600*-----------------------------------------------------------------*
021700     MOVE 0 TO WS-HIGH-WATER-MARK.
021800     PERFORM 2050-POSITION-AT-START-OF-FILE.
021900     PERFORM 2410-SCAN-NEXT-FOR-HIGH-WATER-MARK
022000         UNTIL WS-SCAN-DONE.
022100     COMPUTE WK-USERID-KEY = WS-HIGH-WATER-MARK + 1.
022200     SET WK-RECORD-FOUND TO TRUE.
022300*-----------------------------------------------------------------*
022400 2410-SCAN-NEXT-FOR-HIGH-WATER-MARK.
022500*-----------------------------------------------------------------*
022600     READ USER-MASTER-FILE NEXT RECORD
022700         AT END
022800             SET WS-SCAN-DONE TO TRUE
022900         NOT AT END
023000             IF WS-RELATIVE-KEY > WS-HIGH-WATER-MARK
023100                 MOVE WS-RELATIVE-KEY TO WS-HIGH-WATER-MARK
023200             END-IF
023300     END-READ.
023400*-----------------------------------------------------------------*
023500*    WRITES THE NEW USER AT RELATIVE SLOT = USER-ID.        RQ-5744
023600*-----------------------------------------------------------------*
023700 2500-WRITE-NEW-USER-RECORD.
023800*-----------------------------------------------------------------*
023900     MOVE WK-USERID-KEY       TO WS-RELATIVE-KEY.
024000     MOVE WK-USER-RECORD-AREA TO USER-RECORD.
024100     WRITE USER-RECORD
024200         INVALID KEY
024300             SET WK-RECORD-NOT-FOUND TO TRUE
024400             MOVE 'WRITE'            TO DL-ERROR-REASON
024500             PERFORM 9900-INVALID-FILE-STATUS
024600         NOT INVALID KEY
024700             SET WK-RECORD-FOUND TO TRUE
024800     END-WRITE.
024900*-----------------------------------------------------------------*
025000*    REWINDS THE RELATIVE FILE TO SLOT ONE BEFORE A SEQUENTIAL
025100*    SCAN -- RELATIVE FILES HAVE NO NATIVE "REWIND", SO A START
025200*    ON SLOT 1 STANDS IN FOR ONE.
025300*-----------------------------------------------------------------*
025400 2050-POSITION-AT-START-OF-FILE.
025500*-----------------------------------------------------------------*
025600     SET WK-RECORD-NOT-FOUND TO TRUE.
025700     MOVE 1 TO WS-RELATIVE-KEY.
025800     START USER-MASTER-FILE KEY IS NOT LESS THAN WS-RELATIVE-KEY
025900         INVALID KEY
026000             SET WS-SCAN-DONE TO TRUE
026100         NOT INVALID KEY
026200             SET WS-SCAN-NOT-DONE TO TRUE
026300     END-START.
026400*-----------------------------------------------------------------*
026500 2900-MOVE-RECORD-TO-LINKAGE.
026600*-----------------------------------------------------------------*
026700     MOVE USER-RECORD TO WK-USER-RECORD-AREA.
026800*-----------------------------------------------------------------*
026900 3000-CLOSE-FILE.
027000*-----------------------------------------------------------------*
027100     CLOSE USER-MASTER-FILE.
027150*-----------------------------------------------------------------*
027160*    RANGE-EXIT FOR THE PERFORM ... THRU ABOVE.  LEFT AS A BARE
027170*    EXIT SO A LATER PARAGRAPH CAN BE INSERTED INTO THE RANGE
027180*    WITHOUT TOUCHING THE CALLER'S PERFORM STATEMENT.
027190*-----------------------------------------------------------------*
027195 3000-EXIT.
027198     EXIT.
027200*-----------------------------------------------------------------*
027300*    TRACE PARAGRAPH ADDED UNDER RQ-6290 -- NOT PERFORMED IN
027400*    NORMAL PRODUCTION RUNS OF THIS SUBPROGRAM.
027500*-----------------------------------------------------------------*
027600 9800-DISPLAY-TRACE.
027700*-----------------------------------------------------------------*
027800     DISPLAY 'USRIO ACTION/FOUND-SW: ' WK-ACTION-CODE SPACE
027900         WK-RECORD-FOUND-SW.
028000*-----------------------------------------------------------------*
028100 9900-INVALID-FILE-STATUS.
028200*-----------------------------------------------------------------*
028300     MOVE WS-USER-FILE-STATUS TO DL-FILE-STATUS.
028400     DISPLAY ERROR-DISPLAY-LINE.
028500*-----------------------------------------------------------------*
028600*    THE MASTER FILE NEVER OPENED -- THERE IS NO RECORD FOR THE
028700*    CALLER TO FIND OR NOT FIND, SO THIS RUN STOPS HERE RATHER
028800*    THAN HANDING BACK AN UNSET FOUND/NOT-FOUND FLAG.   RQ-6502
028900*-----------------------------------------------------------------*
029000 9990-ABEND-AND-STOP.
029100*-----------------------------------------------------------------*
029200     ADD 1 TO WS-ABEND-COUNT.
029300     DISPLAY 'USRIO ABEND COUNT: ' WS-ABEND-COUNT.
029400     DISPLAY 'USRIO ABEND -- USER-MASTER-FILE COULD NOT BE OPENED'.
029500     STOP RUN.
