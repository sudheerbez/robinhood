000100*****************************************************************
000200* PROGRAM NAME:    AUTHREG
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/06/87 D. QUINTERO    RQ-5513 WRITTEN -- NIGHTLY CUSTOMER
000900*                         PORTAL REGISTRATION BATCH
001000* 09/02/88 D. QUINTERO    RQ-5563 EMAIL UNIQUENESS CHECK ADDED
001100*                         BEHIND THE USERNAME CHECK
001200* 01/19/91 R. FENWICK     RQ-5693 DRIVER NO LONGER ASSUMES THE
001300*                         WRITE TO USRIO SUCCEEDED
001400* 04/22/98 S. OYELARAN    RQ-5964 REVIEWED FOR CENTURY ROLLOVER --
001500*                         NO DATE FIELDS PROCESSED HERE, NO CHANGE
001600* 10/11/99 S. OYELARAN    RQ-5964 Y2K CERTIFICATION SIGN-OFF
001700* 02/06/04 S. OYELARAN    RQ-6107 FILE STATUS CHECKING TIGHTENED
001800*                         UP ON OPEN OF BOTH FILES
001900* 08/25/14 M. ABEBE       RQ-6452 USRIO CALL INTERFACE ADOPTED,
002000*                         THIS DRIVER NO LONGER TOUCHES THE
002100*                         USER FILE DIRECTLY
002200* 05/19/24 E. ACKERMAN    RQ-5513 RETIRED THE OLD FLAT-FILE
002300*                         ACCOUNT-REQUEST LOADER; THIS JOB IS NOW
002400*                         THE ONLY SOURCE OF NEW CUSTOMER ACCOUNTS
002500*
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  AUTHREG.
002900 AUTHOR.        D. QUINTERO.
003000 INSTALLATION.  QUANTEX SECURITIES - MIS.
003100 DATE-WRITTEN.  04/06/87.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*-----------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*-----------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT AUTH-REQUEST-FILE ASSIGN TO REGIN
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS IS WS-REQUEST-FILE-STATUS.
005000*
005100     SELECT AUTH-REPORT-FILE ASSIGN TO REGRPT
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS WS-REPORT-FILE-STATUS.
005400*****************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*-----------------------------------------------------------------*
005800 FD  AUTH-REQUEST-FILE.
005900     COPY AUTHREQ.
006000*-----------------------------------------------------------------*
006100 FD  AUTH-REPORT-FILE.
006200 01  AUTH-REPORT-RECORD              PIC X(220).
006300*-----------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*-----------------------------------------------------------------*
006600 01  WS-SWITCHES-MISC-FIELDS.
006700     05  WS-REQUEST-FILE-STATUS       PIC X(02).
006800         88  WS-REQUEST-FILE-OK                VALUE '00'.
006900         88  WS-REQUEST-FILE-EOF               VALUE '10'.
007000     05  WS-REPORT-FILE-STATUS        PIC X(02).
007100         88  WS-REPORT-FILE-OK                 VALUE '00'.
007200     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
007300         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
007400         88  WS-FILE-OPEN-OK                    VALUE 'N'.
007500     05  WS-RECORD-COUNT              PIC S9(07) COMP VALUE 0.
007600     05  FILLER                       PIC X(05).
007700*-----------------------------------------------------------------*
007800*    FLAT ALTERNATE VIEW, USED ONLY BY 9900-DISPLAY-COUNTERS.
007900*-----------------------------------------------------------------*
008000 01  WS-SWITCHES-MISC-FIELDS-ALT REDEFINES WS-SWITCHES-MISC-FIELDS.
008100     05  FILLER                       PIC X(20).
008200*-----------------------------------------------------------------*
008300*    BUILT-UP AUTH-RESPONSE FOR THE CURRENT REQUEST -- MOVED TO
008400*    FORMAT-AUTH-RESPONSE-LINE JUST BEFORE THE REPORT WRITE.
008500*-----------------------------------------------------------------*
008600 01  WS-AUTH-RESPONSE.
008700     05  RESP-USER-ID                 PIC 9(09).
008800     05  RESP-USERNAME                PIC X(30).
008900     05  RESP-EMAIL                   PIC X(50).
009000     05  RESP-FIRST-NAME              PIC X(30).
009100     05  RESP-LAST-NAME               PIC X(30).
009200     05  RESP-MESSAGE                 PIC X(40).
009300     05  RESP-STATUS                  PIC X(01).
009400         88  RESP-STATUS-SUCCESS                VALUE 'S'.
009500         88  RESP-STATUS-ERROR                  VALUE 'E'.
009550     05  FILLER                       PIC X(05).
009600*-----------------------------------------------------------------*
009700     COPY AUTHWRK.
009800*-----------------------------------------------------------------*
009900     COPY AUTHFMT.
010000*****************************************************************
010100 PROCEDURE DIVISION.
010200*-----------------------------------------------------------------*
010300 0000-MAIN-PARAGRAPH.
010400*-----------------------------------------------------------------*
010500     PERFORM 1000-OPEN-FILES.
010600     PERFORM 8000-READ-REQUEST-RECORD.
010700     PERFORM 2000-PROCESS-ONE-REGISTRATION
010800         UNTIL WS-REQUEST-FILE-EOF.
010900     PERFORM 3000-CLOSE-DATA-FILES.
011000     DISPLAY 'AUTHREG RECORD COUNT: ' WS-RECORD-COUNT.
011100     GOBACK.
011200*-----------------------------------------------------------------*
011300 1000-OPEN-FILES.
011400*-----------------------------------------------------------------*
011500     OPEN INPUT  AUTH-REQUEST-FILE.
011600     IF NOT WS-REQUEST-FILE-OK
011700         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
011800         DISPLAY 'AUTH-REQUEST-FILE OPEN STATUS: '
011900             WS-REQUEST-FILE-STATUS
012000     END-IF.
012100     OPEN OUTPUT AUTH-REPORT-FILE.
012200     IF NOT WS-REPORT-FILE-OK
012300         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
012400         DISPLAY 'AUTH-REPORT-FILE OPEN STATUS: '
012500             WS-REPORT-FILE-STATUS
012600     END-IF.
012700*-----------------------------------------------------------------*
012800 2000-PROCESS-ONE-REGISTRATION.
012900*-----------------------------------------------------------------*
013000     ADD 1 TO WS-RECORD-COUNT.
013100     MOVE SPACES TO WS-AUTH-RESPONSE.
013200     PERFORM 2100-CHECK-USERNAME-EXISTS.
013300     IF WK-RECORD-FOUND
013400         MOVE 'Username already exists' TO RESP-MESSAGE
013500         SET RESP-STATUS-ERROR TO TRUE
013600     ELSE
013700         PERFORM 2200-CHECK-EMAIL-EXISTS
013800         IF WK-RECORD-FOUND
013900             MOVE 'Email already exists' TO RESP-MESSAGE
014000             SET RESP-STATUS-ERROR TO TRUE
014100         ELSE
014200             PERFORM 2300-REGISTER-NEW-USER
014300         END-IF
014400     END-IF.
014500     PERFORM 2900-FORMAT-AND-WRITE-RESPONSE.
014600     PERFORM 8000-READ-REQUEST-RECORD.
014700*-----------------------------------------------------------------*
014800*    USERNAME CHECK RUNS FIRST, PER THE REGISTRATION RULE.
014900*    RQ-5513
015000*-----------------------------------------------------------------*
015100 2100-CHECK-USERNAME-EXISTS.
015200*-----------------------------------------------------------------*
015300     MOVE 'LUN'          TO WK-ACTION-CODE.
015400     MOVE REQ-USERNAME   TO WK-USERNAME-KEY.
015500     CALL 'USRIO' USING AUTH-PARAMETERS.
015600*-----------------------------------------------------------------*
015700*    EMAIL CHECK ONLY RUNS IF THE USERNAME CHECK CAME BACK CLEAN.
015800*    RQ-5563
015900*-----------------------------------------------------------------*
016000 2200-CHECK-EMAIL-EXISTS.
016100*-----------------------------------------------------------------*
016200     MOVE 'LEM'          TO WK-ACTION-CODE.
016300     MOVE REQ-EMAIL      TO WK-EMAIL-KEY.
016400     CALL 'USRIO' USING AUTH-PARAMETERS.
016500*-----------------------------------------------------------------*
016600*    ASSIGN THE NEXT USER-ID, FORCE IS-ACTIVE TO 'Y', AND WRITE
016700*    THE NEW USER-RECORD.                                RQ-5693
016800*-----------------------------------------------------------------*
016900 2300-REGISTER-NEW-USER.
017000*-----------------------------------------------------------------*
017100     MOVE 'NXT' TO WK-ACTION-CODE.
017200     CALL 'USRIO' USING AUTH-PARAMETERS.
017300     MOVE WK-USERID-KEY     TO WK-USER-ID.
017400     MOVE REQ-USERNAME      TO WK-USERNAME.
017500     MOVE REQ-EMAIL         TO WK-EMAIL.
017600     MOVE REQ-PASSWORD-HASH TO WK-PASSWORD-HASH.
017700     MOVE REQ-FIRST-NAME    TO WK-FIRST-NAME.
017800     MOVE REQ-LAST-NAME     TO WK-LAST-NAME.
017900     MOVE 'Y'               TO WK-IS-ACTIVE.
018000     MOVE 'WRT'             TO WK-ACTION-CODE.
018100     CALL 'USRIO' USING AUTH-PARAMETERS.
018200     IF WK-RECORD-FOUND
018300         MOVE WK-USERID-KEY   TO RESP-USER-ID
018400         MOVE WK-USERNAME     TO RESP-USERNAME
018500         MOVE WK-EMAIL        TO RESP-EMAIL
018600         MOVE WK-FIRST-NAME   TO RESP-FIRST-NAME
018700         MOVE WK-LAST-NAME    TO RESP-LAST-NAME
018800         MOVE 'Registration successful' TO RESP-MESSAGE
018900         SET RESP-STATUS-SUCCESS TO TRUE
019000     ELSE
019100         MOVE 'Registration failed' TO RESP-MESSAGE
019200         SET RESP-STATUS-ERROR TO TRUE
019300     END-IF.
019400*-----------------------------------------------------------------*
019500 2900-FORMAT-AND-WRITE-RESPONSE.
019600*-----------------------------------------------------------------*
019700     MOVE SPACES           TO FORMAT-AUTH-RESPONSE-LINE.
019800     MOVE RESP-USER-ID     TO FAR-USER-ID.
019900     MOVE RESP-USERNAME    TO FAR-USERNAME.
020000     MOVE RESP-EMAIL       TO FAR-EMAIL.
020100     MOVE RESP-FIRST-NAME  TO FAR-FIRST-NAME.
020200     MOVE RESP-LAST-NAME   TO FAR-LAST-NAME.
020300     MOVE RESP-MESSAGE     TO FAR-MESSAGE.
020400     MOVE RESP-STATUS      TO FAR-STATUS.
020500     WRITE AUTH-REPORT-RECORD FROM FORMAT-AUTH-RESPONSE-LINE.
020600*-----------------------------------------------------------------*
020700 3000-CLOSE-DATA-FILES.
020800*-----------------------------------------------------------------*
020900     CLOSE AUTH-REQUEST-FILE, AUTH-REPORT-FILE.
021000*-----------------------------------------------------------------*
021100 8000-READ-REQUEST-RECORD.
021200*-----------------------------------------------------------------*
021300     READ AUTH-REQUEST-FILE
021400         AT END
021500             SET WS-REQUEST-FILE-EOF TO TRUE
021600     END-READ.
021700*-----------------------------------------------------------------*
021800*    TRACE PARAGRAPH, LEFT IN PLACE FOR FIELD DEBUGGING.
021900*-----------------------------------------------------------------*
022000 9900-DISPLAY-COUNTERS.
022100*-----------------------------------------------------------------*
022200     DISPLAY 'AUTHREG RECORD COUNT: ' WS-RECORD-COUNT.
