000100*****************************************************************
000200* PROGRAM NAME:    AUTHGET
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/08/87 D. QUINTERO    RQ-5515 WRITTEN -- BATCH USER-ID LOOKUP
000900*                         FOR THE HELP DESK'S OVERNIGHT ACCOUNT
001000*                         RESEARCH QUEUE
001100* 09/02/88 D. QUINTERO    RQ-5565 RESP-MESSAGE LEFT BLANK ON A
001200*                         SUCCESSFUL LOOKUP, HELP DESK SCREEN
001300*                         WAS SHOWING "NULL" IN THE MESSAGE SLOT
001400* 01/19/91 R. FENWICK     RQ-5695 REUSES THE SAME AUTH-REQUEST-
001500*                         FILE LAYOUT AS REGISTRATION/LOGIN, WITH
001600*                         THE REQUESTED USER-ID CARRIED IN THE
001700*                         USERNAME FIELD -- SEE COPYLIB-AUTHREQ
001800* 04/22/98 S. OYELARAN    RQ-5966 REVIEWED FOR CENTURY ROLLOVER --
001900*                         NO DATE FIELDS PROCESSED HERE, NO CHANGE
002000* 10/11/99 S. OYELARAN    RQ-5966 Y2K CERTIFICATION SIGN-OFF
002100* 02/06/04 S. OYELARAN    RQ-6109 FILE STATUS CHECKING TIGHTENED
002200*                         UP ON OPEN OF BOTH FILES
002300* 08/25/14 M. ABEBE       RQ-6454 USRIO CALL INTERFACE ADOPTED,
002400*                         THIS DRIVER NO LONGER TOUCHES THE
002500*                         USER FILE DIRECTLY
002600* 05/19/24 E. ACKERMAN    RQ-5515 RETIRED THE OLD HELP DESK
002700*                         TERMINAL TRANSACTION FOR THIS LOOKUP;
002800*                         THIS BATCH JOB IS NOW THE ONLY PATH
002900*
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  AUTHGET.
003300 AUTHOR.        D. QUINTERO.
003400 INSTALLATION.  QUANTEX SECURITIES - MIS.
003500 DATE-WRITTEN.  04/08/87.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*-----------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*-----------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*-----------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT AUTH-REQUEST-FILE ASSIGN TO GETIN
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS WS-REQUEST-FILE-STATUS.
005400*
005500     SELECT AUTH-REPORT-FILE ASSIGN TO GETRPT
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS WS-REPORT-FILE-STATUS.
005800*****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*-----------------------------------------------------------------*
006200 FD  AUTH-REQUEST-FILE.
006300     COPY AUTHREQ.
006400*-----------------------------------------------------------------*
006500 FD  AUTH-REPORT-FILE.
006600 01  AUTH-REPORT-RECORD              PIC X(220).
006700*-----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*-----------------------------------------------------------------*
007000 01  WS-SWITCHES-MISC-FIELDS.
007100     05  WS-REQUEST-FILE-STATUS       PIC X(02).
007200         88  WS-REQUEST-FILE-OK                VALUE '00'.
007300         88  WS-REQUEST-FILE-EOF               VALUE '10'.
007400     05  WS-REPORT-FILE-STATUS        PIC X(02).
007500         88  WS-REPORT-FILE-OK                 VALUE '00'.
007600     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
007700         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
007800         88  WS-FILE-OPEN-OK                    VALUE 'N'.
007900     05  WS-RECORD-COUNT              PIC S9(07) COMP VALUE 0.
008000     05  FILLER                       PIC X(05).
008100*-----------------------------------------------------------------*
008200*    FLAT ALTERNATE VIEW, USED ONLY BY 9900-DISPLAY-COUNTERS.
008300*-----------------------------------------------------------------*
008400 01  WS-SWITCHES-MISC-FIELDS-ALT REDEFINES WS-SWITCHES-MISC-FIELDS.
008500     05  FILLER                       PIC X(20).
008600*-----------------------------------------------------------------*
008700*    BUILT-UP AUTH-RESPONSE FOR THE CURRENT REQUEST.
008800*-----------------------------------------------------------------*
008900 01  WS-AUTH-RESPONSE.
009000     05  RESP-USER-ID                 PIC 9(09).
009100     05  RESP-USERNAME                PIC X(30).
009200     05  RESP-EMAIL                   PIC X(50).
009300     05  RESP-FIRST-NAME              PIC X(30).
009400     05  RESP-LAST-NAME               PIC X(30).
009500     05  RESP-MESSAGE                 PIC X(40).
009600     05  RESP-STATUS                  PIC X(01).
009700         88  RESP-STATUS-SUCCESS                VALUE 'S'.
009800         88  RESP-STATUS-ERROR                  VALUE 'E'.
009850     05  FILLER                       PIC X(05).
009900*-----------------------------------------------------------------*
010000     COPY AUTHWRK.
010100*-----------------------------------------------------------------*
010200     COPY AUTHFMT.
010300*****************************************************************
010400 PROCEDURE DIVISION.
010500*-----------------------------------------------------------------*
010600 0000-MAIN-PARAGRAPH.
010700*-----------------------------------------------------------------*
010800     PERFORM 1000-OPEN-FILES.
010900     PERFORM 8000-READ-REQUEST-RECORD.
011000     PERFORM 2000-PROCESS-ONE-LOOKUP
011100         UNTIL WS-REQUEST-FILE-EOF.
011200     PERFORM 3000-CLOSE-DATA-FILES.
011300     DISPLAY 'AUTHGET RECORD COUNT: ' WS-RECORD-COUNT.
011400     GOBACK.
011500*-----------------------------------------------------------------*
011600 1000-OPEN-FILES.
011700*-----------------------------------------------------------------*
011800     OPEN INPUT  AUTH-REQUEST-FILE.
011900     IF NOT WS-REQUEST-FILE-OK
012000         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
012100         DISPLAY 'AUTH-REQUEST-FILE OPEN STATUS: '
012200             WS-REQUEST-FILE-STATUS
012300     END-IF.
012400     OPEN OUTPUT AUTH-REPORT-FILE.
012500     IF NOT WS-REPORT-FILE-OK
012600         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
012700         DISPLAY 'AUTH-REPORT-FILE OPEN STATUS: '
012800             WS-REPORT-FILE-STATUS
012900     END-IF.
013000*-----------------------------------------------------------------*
013100 2000-PROCESS-ONE-LOOKUP.
013200*-----------------------------------------------------------------*
013300     ADD 1 TO WS-RECORD-COUNT.
013400     MOVE SPACES TO WS-AUTH-RESPONSE.
013500     PERFORM 2100-LOOKUP-BY-USERID.
013600     IF WK-RECORD-NOT-FOUND
013700         MOVE 'User not found' TO RESP-MESSAGE
013800         SET RESP-STATUS-ERROR TO TRUE
013900     ELSE
014000         MOVE WK-USER-ID    TO RESP-USER-ID
014100         MOVE WK-USERNAME   TO RESP-USERNAME
014200         MOVE WK-EMAIL      TO RESP-EMAIL
014300         MOVE WK-FIRST-NAME TO RESP-FIRST-NAME
014400         MOVE WK-LAST-NAME  TO RESP-LAST-NAME
014500         SET RESP-STATUS-SUCCESS TO TRUE
014600     END-IF.
014700     PERFORM 2900-FORMAT-AND-WRITE-RESPONSE.
014800     PERFORM 8000-READ-REQUEST-RECORD.
014900*-----------------------------------------------------------------*
015000*    THE REQUESTED USER-ID TRAVELS IN REQ-USERNAME FOR THIS JOB
015100*    ONLY, RIGHT-JUSTIFIED AND ZERO-FILLED INTO THE LAST 9 BYTES
015200*    OF THE 30-BYTE FIELD -- SEE COPYLIB-AUTHREQ.        RQ-5695
015300*-----------------------------------------------------------------*
015400 2100-LOOKUP-BY-USERID.
015500*-----------------------------------------------------------------*
015600     MOVE AR-REQUEST-USERID-TEXT (22:9) TO WK-USERID-KEY.
015700     MOVE 'LID'                        TO WK-ACTION-CODE.
015800     CALL 'USRIO' USING AUTH-PARAMETERS.
015900*-----------------------------------------------------------------*
016000 2900-FORMAT-AND-WRITE-RESPONSE.
016100*-----------------------------------------------------------------*
016200     MOVE SPACES           TO FORMAT-AUTH-RESPONSE-LINE.
016300     MOVE RESP-USER-ID     TO FAR-USER-ID.
016400     MOVE RESP-USERNAME    TO FAR-USERNAME.
016500     MOVE RESP-EMAIL       TO FAR-EMAIL.
016600     MOVE RESP-FIRST-NAME  TO FAR-FIRST-NAME.
016700     MOVE RESP-LAST-NAME   TO FAR-LAST-NAME.
016800     MOVE RESP-MESSAGE     TO FAR-MESSAGE.
016900     MOVE RESP-STATUS      TO FAR-STATUS.
017000     WRITE AUTH-REPORT-RECORD FROM FORMAT-AUTH-RESPONSE-LINE.
017100*-----------------------------------------------------------------*
017200 3000-CLOSE-DATA-FILES.
017300*-----------------------------------------------------------------*
017400     CLOSE AUTH-REQUEST-FILE, AUTH-REPORT-FILE.
017500*-----------------------------------------------------------------*
017600 8000-READ-REQUEST-RECORD.
017700*-----------------------------------------------------------------*
017800     READ AUTH-REQUEST-FILE
017900         AT END
018000             SET WS-REQUEST-FILE-EOF TO TRUE
018100     END-READ.
018200*-----------------------------------------------------------------*
018300*    TRACE PARAGRAPH, LEFT IN PLACE FOR FIELD DEBUGGING.
018400*-----------------------------------------------------------------*
018500 9900-DISPLAY-COUNTERS.
018600*-----------------------------------------------------------------*
018700     DISPLAY 'AUTHGET RECORD COUNT: ' WS-RECORD-COUNT.
